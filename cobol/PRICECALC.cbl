000100****************************************************************
000200* PROGRAM:  PRICECALC
000300*           Order Processing Batch Suite
000400*
000500* AUTHOR :  R. T. MASON
000600*           DATA PROCESSING
000700*
000800* INSTALLATION.      MERIDIAN MAIL ORDER - DATA CENTER
000900* DATE-WRITTEN.      APRIL 1989
001000* DATE-COMPILED.
001100* SECURITY.          MERIDIAN INTERNAL USE ONLY
001200*
001300* SUBROUTINE TO CALCULATE MONEY AMOUNTS FOR THE ORDER
001400* PRICING SUITE - TAX, SHIPPING, DISCOUNT, FINAL PRICE,
001500* PROFIT MARGIN, EFFECTIVE/SALE PRICE.  PURE CALCULATION -
001600* NO FILE I/O, NO STATE CARRIED BETWEEN CALLS.
001700*   - CALLED BY PROGRAM ORDPOST1
001800*
001900****************************************************************
002000* Linkage:
002100*      parameters:
002200*        1: PC-PARMS   (function code in, amounts in/out)
002300****************************************************************
002400* CHANGE ACTIVITY :
002500*
002600*   DATE     AUTHOR   TICKET     DESCRIPTION
002700*   -------- -------- ---------- ------------------------------
002800*   89/04/11 RTM      CR-0118    ORIGINAL PROGRAM - TAX AND
002900*                                SHIPPING ONLY
003000*   90/10/02 RTM      CR-0299    ADDED CALC-DISCOUNT-AMT AND
003100*                                CALC-FINAL-PRICE FOR THE
003200*                                FALL CATALOG SALE
003300*   92/06/19 DWS      CR-0551    ADDED CALC-MARGIN FOR THE
003400*                                MERCHANDISING PROFIT REPORT
003500*   95/02/08 JFK      CR-0803    ADDED EFFECTIVE-PRICE, ON-SALE
003600*                                AND DISCOUNT-PCT-FROM-SALE -
003700*                                CATALOG PRICING MOVED HERE
003800*                                FROM ORDPOST1 SO BOTH THE
003900*                                NIGHTLY RUN AND THE PRICE
004000*                                AUDIT JOB SHARE ONE COPY
004100*   98/11/30 RTM      CR-1191    Y2K REVIEW - NO DATE FIELDS IN
004200*                                THIS SUBROUTINE, NO CHANGE
004300*   01/03/09 LNP      CR-1362    ROUND-PRICE ENTRY POINT ADDED
004400*                                FOR THE WEB CATALOG FEED
004500*   06/08/14 LNP      CR-1705    FREE SHIPPING THRESHOLD MOVED
004600*                                TO WS-SHIP-THRESHOLD, WAS A
004700*                                LITERAL IN 300-CALC-SHIPPING
004710*   11/05/23 DWS      CR-1938    DROPPED THE LK- OFF THE LINKAGE
004720*                                NAMES (LK-PC-PARMS, LK-PC-
004730*                                AMOUNT-1, ETC) - NOBODY ELSE IN
004740*                                THE SHOP TAGS LINKAGE THAT WAY
004800****************************************************************
004900 IDENTIFICATION DIVISION.
005000 PROGRAM-ID.    PRICECALC.
005100 AUTHOR.        R. T. MASON.
005200 INSTALLATION.  MERIDIAN MAIL ORDER - DATA CENTER.
005300 DATE-WRITTEN.  APRIL 1989.
005400 DATE-COMPILED.
005500 SECURITY.      MERIDIAN INTERNAL USE ONLY.
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000 DATA DIVISION.
006100 WORKING-STORAGE SECTION.
006200*----------------------------------------------------------------
006300* Run time (debug) information for this invocation
006400*----------------------------------------------------------------
006500 01  WS-HEADER.
006600     05  WS-EYECATCHER           PIC X(16)
006700                                  VALUE 'PRICECALC-----WS'.
006800     05  WS-CALL-COUNT           PIC S9(7)  COMP   VALUE +0.
006900     05  FILLER                  PIC X(08)  VALUE SPACES.
006950 77  WS-LAST-FUNCTION-CODE       PIC X(4)   VALUE SPACES.
007000*----------------------------------------------------------------
007100* Shop constants - pricing policy
007200*----------------------------------------------------------------
007300 01  WS-CONSTANTS.
007400     05  WS-TAX-RATE             PIC S9V9(4) COMP-3 VALUE +0.1000.
007500     05  WS-SHIP-THRESHOLD       PIC S9(8)V99  COMP-3
007600                                  VALUE +100.00.
007700     05  WS-SHIP-FLAT-FEE        PIC S9(8)V99  COMP-3
007800                                  VALUE +10.00.
007900     05  FILLER                  PIC X(08)  VALUE SPACES.
008000*----------------------------------------------------------------
008100* Work fields - interim results, held at 4 decimals before the
008200* final 2-decimal rounding, per the discount/margin formula
008300*----------------------------------------------------------------
008400 01  WS-WORK-FIELDS.
008500     05  WS-PCT-FRACTION         PIC S9V9(4) COMP-3 VALUE +0.
008600     05  WS-PCT-FRACTION-R REDEFINES WS-PCT-FRACTION
008700                                  PIC S9V9(4).
008800     05  WS-MARGIN-FRACTION      PIC S9V9(4) COMP-3 VALUE +0.
008900     05  WS-MARGIN-FRACTION-R REDEFINES WS-MARGIN-FRACTION
009000                                  PIC S9(5).
009100     05  WS-INTERIM-AMOUNT       PIC S9(8)V9(4) COMP-3 VALUE +0.
009200     05  WS-INTERIM-AMOUNT-R REDEFINES WS-INTERIM-AMOUNT
009300                                  PIC S9(12).
009400     05  FILLER                  PIC X(08)  VALUE SPACES.
009500*----------------------------------------------------------------
009600*    L I N K A G E   S E C T I O N
009700*----------------------------------------------------------------
009800 LINKAGE SECTION.
009900 01  PC-PARMS.
010000     05  PC-FUNCTION-CODE     PIC X(4).
010100*        TAX  = calculate tax on PC-AMOUNT-1
010200*        SHIP = calculate shipping on PC-AMOUNT-1 (subtotal)
010300*        DISC = discount amount, AMOUNT-1 x PCT-ARG
010400*        FINL = final price after discount, AMOUNT-1, PCT-ARG
010500*        MRGN = profit margin pct, AMOUNT-1=selling, AMOUNT-2=cost
010600*        RND  = round PC-AMOUNT-1 to 2 decimals
010700*        EFPR = effective price, AMOUNT-1=list, AMOUNT-2=sale
010800*        ONSL = on-sale flag,     AMOUNT-1=list, AMOUNT-2=sale
010900*        DPCT = discount pct from sale, AMOUNT-1=list,
011000*               AMOUNT-2=sale
011100     05  PC-AMOUNT-1          PIC S9(8)V99.
011200     05  PC-AMOUNT-2          PIC S9(8)V99.
011300     05  PC-PCT-ARG           PIC S9(3)V99.
011400     05  PC-RESULT            PIC S9(8)V99.
011500     05  PC-PCT-RESULT        PIC S9(3)V99.
011600     05  PC-FLAG-RESULT       PIC X.
011700         88  PC-ON-SALE             VALUE 'Y'.
011800         88  PC-NOT-ON-SALE         VALUE 'N'.
011900*----------------------------------------------------------------
012000*    P R O C E D U R E S
012100*----------------------------------------------------------------
012200 PROCEDURE DIVISION USING PC-PARMS.
012300 000-MAIN.
012400     ADD +1 TO WS-CALL-COUNT
012410     MOVE PC-FUNCTION-CODE TO WS-LAST-FUNCTION-CODE
012500     EVALUATE PC-FUNCTION-CODE
012600         WHEN 'TAX '
012700             PERFORM 200-CALC-TAX THRU 200-EXIT
012800         WHEN 'SHIP'
012900             PERFORM 300-CALC-SHIPPING THRU 300-EXIT
013000         WHEN 'DISC'
013100             PERFORM 400-CALC-DISCOUNT-AMT THRU 400-EXIT
013200         WHEN 'FINL'
013300             PERFORM 500-CALC-FINAL-PRICE THRU 500-EXIT
013400         WHEN 'MRGN'
013500             PERFORM 600-CALC-MARGIN THRU 600-EXIT
013600         WHEN 'RND '
013700             PERFORM 700-ROUND-PRICE THRU 700-EXIT
013800         WHEN 'EFPR'
013900             PERFORM 800-EFFECTIVE-PRICE THRU 800-EXIT
014000         WHEN 'ONSL'
014100             PERFORM 850-ON-SALE-TEST THRU 850-EXIT
014200         WHEN 'DPCT'
014300             PERFORM 900-DISCOUNT-PCT-FROM-SALE THRU 900-EXIT
014400         WHEN OTHER
014500             MOVE +0 TO PC-RESULT
014600     END-EVALUATE
014700     GOBACK.
014800*----------------------------------------------------------------
014900* calculateTax(amount) - flat shop rate, amount <= 0 is zero tax.
014910* Short-circuits to 200-EXIT on the non-positive guard.
015000*----------------------------------------------------------------
015100 200-CALC-TAX.
015200     IF PC-AMOUNT-1 NOT GREATER THAN +0
015300         MOVE +0 TO PC-RESULT
015310         GO TO 200-EXIT
015400     END-IF
015500     COMPUTE PC-RESULT ROUNDED =
015600         PC-AMOUNT-1 * WS-TAX-RATE.
015610 200-EXIT.
015620     EXIT.
015800*----------------------------------------------------------------
015900* calculateShipping(subtotal) - free at/above the threshold
016000*----------------------------------------------------------------
016100 300-CALC-SHIPPING.
016200     IF PC-AMOUNT-1 >= WS-SHIP-THRESHOLD
016300         MOVE +0 TO PC-RESULT
016400     ELSE
016500         MOVE WS-SHIP-FLAT-FEE TO PC-RESULT
016600     END-IF.
016610 300-EXIT.
016620     EXIT.
016700*----------------------------------------------------------------
016800* calculateDiscountAmount(amount, pct) - pct held to 4 decimals
016900* before the final 2-decimal money rounding, per CR-0299
017000*----------------------------------------------------------------
017100 400-CALC-DISCOUNT-AMT.
017200     IF PC-AMOUNT-1 NOT GREATER THAN +0
017300         OR PC-PCT-ARG NOT GREATER THAN +0
017400         MOVE +0 TO PC-RESULT
017500     ELSE
017600         COMPUTE WS-PCT-FRACTION ROUNDED =
017700             PC-PCT-ARG / 100
017800         COMPUTE PC-RESULT ROUNDED =
017900             PC-AMOUNT-1 * WS-PCT-FRACTION
018000     END-IF.
018010 400-EXIT.
018020     EXIT.
018100*----------------------------------------------------------------
018200* calculateFinalPrice(price, pct) - price after discount
018300*----------------------------------------------------------------
018400 500-CALC-FINAL-PRICE.
018500     IF PC-AMOUNT-1 NOT GREATER THAN +0
018600         MOVE +0 TO PC-RESULT
018700     ELSE
018800         PERFORM 400-CALC-DISCOUNT-AMT THRU 400-EXIT
018900         COMPUTE PC-RESULT ROUNDED =
019000             PC-AMOUNT-1 - PC-RESULT
019100     END-IF.
019110 500-EXIT.
019120     EXIT.
019200*----------------------------------------------------------------
019300* calculateProfitMargin(sellingPrice, costPrice) - expressed as
019400* a percentage, held to 4 decimals before the 2-decimal round
019500*----------------------------------------------------------------
019600 600-CALC-MARGIN.
019700     IF PC-AMOUNT-1 NOT GREATER THAN +0
019800         OR PC-AMOUNT-2 NOT GREATER THAN +0
019900         MOVE +0 TO PC-PCT-RESULT
020000     ELSE
020100         COMPUTE WS-MARGIN-FRACTION ROUNDED =
020200             (PC-AMOUNT-1 - PC-AMOUNT-2) / PC-AMOUNT-1
020300         COMPUTE PC-PCT-RESULT ROUNDED =
020400             WS-MARGIN-FRACTION * 100
020500     END-IF.
020510 600-EXIT.
020520     EXIT.
020600*----------------------------------------------------------------
020700* roundPrice(price) - shop standard 2-decimal money rounding
020800*----------------------------------------------------------------
020900 700-ROUND-PRICE.
021000     COMPUTE PC-RESULT ROUNDED = PC-AMOUNT-1.
021010 700-EXIT.
021020     EXIT.
021100*----------------------------------------------------------------
021200* effective price - sale price if set and positive, else list
021300*----------------------------------------------------------------
021400 800-EFFECTIVE-PRICE.
021500     IF PC-AMOUNT-2 > +0
021600         MOVE PC-AMOUNT-2 TO PC-RESULT
021700     ELSE
021800         MOVE PC-AMOUNT-1 TO PC-RESULT
021900     END-IF.
021910 800-EXIT.
021920     EXIT.
022000*----------------------------------------------------------------
022100* on-sale test - sale price set, positive and below list price
022200*----------------------------------------------------------------
022300 850-ON-SALE-TEST.
022400     IF PC-AMOUNT-2 > +0 AND PC-AMOUNT-2 < PC-AMOUNT-1
022500         SET PC-ON-SALE TO TRUE
022600     ELSE
022700         SET PC-NOT-ON-SALE TO TRUE
022800     END-IF.
022810 850-EXIT.
022820     EXIT.
022900*----------------------------------------------------------------
023000* discount percentage implied by list price vs sale price
023100*----------------------------------------------------------------
023200 900-DISCOUNT-PCT-FROM-SALE.
023300     PERFORM 850-ON-SALE-TEST THRU 850-EXIT
023400     IF PC-ON-SALE
023500         COMPUTE PC-PCT-RESULT ROUNDED =
023600             (PC-AMOUNT-1 - PC-AMOUNT-2) * 100
023700                 / PC-AMOUNT-1
023800     ELSE
023900         MOVE +0 TO PC-PCT-RESULT
024000     END-IF.
024010 900-EXIT.
024020     EXIT.
