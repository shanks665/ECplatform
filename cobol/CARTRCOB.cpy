000100*****************************************************************
000200*                                                               *
000300* COPYBOOK NAME = CARTRCOB                                      *
000400*                                                               *
000500* DESCRIPTIVE NAME = Order Processing Batch Suite -             *
000600*                    Shopping cart line record layout            *
000700*                                                                *
000800* FUNCTION =                                                    *
000900*      Describes one record of the CART-ITEMS file - one line   *
001000*      from a customer's shopping cart, unpriced except for the  *
001100*      unit price captured at add-to-cart time.  Records arrive  *
001200*      grouped/ordered by CART-USER-ID then CART-PROD-ID; a run  *
001300*      of two or more records with the same user and product     *
001400*      means the web tier let a duplicate line through and       *
001500*      ORDPOST1 consolidates them before pricing (see the        *
001600*      150-CONSOLIDATE-CART-LINES paragraph).                    *
001700*                                                                *
001800*----------------------------------------------------------------
001900*                                                                *
002000* CHANGE ACTIVITY :                                             *
002100*                                                                *
002200*   DATE     AUTHOR   TICKET     DESCRIPTION                    *
002300*   -------- -------- ---------- ------------------------------ *
002400*   89/04/18 RTM      CR-0121    ORIGINAL COPYBOOK                *
002500*   96/05/09 DWS      CR-0911    STOPPED TRUSTING CART-LINE-TOTAL *
002600*                                FROM THE WEB TIER - RECOMPUTED   *
002700*                                IN ORDPOST1 INSTEAD              *
002800*   98/12/04 RTM      CR-1192    Y2K - NO DATE FIELDS, NO CHANGE  *
002900*                                                                *
002910*   04/07/19 LNP      CR-1521    ADDED SESSION/CHANNEL AND AUDIT  *
002920*                                FIELDS - WEB TIER NOW CAPTURES   *
002930*                                THEM, MDSE WANTED THEM ON THE    *
002940*                                ABANDONED-CART REPORT            *
002950*   08/02/27 DWS      CR-1811    ADDED CART-PROMO-CODE AND        *
002960*                                CART-GIFT-WRAP-SW FOR THE        *
002970*                                HOLIDAY GIFT-WRAP PROMOTION      *
003000*****************************************************************
003100 01  CART-ITEM-RECORD.
003200     05  CART-USER-ID                PIC 9(9).
003300     05  CART-PROD-ID                PIC 9(9).
003400     05  CART-QTY                    PIC S9(7).
003500     05  CART-UNIT-PRICE             PIC S9(8)V99.
003600     05  CART-LINE-TOTAL             PIC S9(8)V99.
003610*        ---------------------------------------------------
003620*        session/channel capture - CR-1521
003630*        ---------------------------------------------------
003640     05  CART-SESSION-ID             PIC X(16).
003650     05  CART-SOURCE-CHANNEL         PIC X(4).
003660         88  CART-CHANNEL-WEB             VALUE 'WEB '.
003670         88  CART-CHANNEL-MOBILE          VALUE 'MOBL'.
003680         88  CART-CHANNEL-PHONE          VALUE 'PHON'.
003690     05  CART-DEVICE-TYPE            PIC X(6).
003700     05  CART-PROMO-CODE             PIC X(8).
003710     05  CART-GIFT-WRAP-SW           PIC X.
003720         88  CART-GIFT-WRAP-YES           VALUE 'Y'.
003730         88  CART-GIFT-WRAP-NO            VALUE 'N'.
003740*        ---------------------------------------------------
003750*        audit block - CR-1521
003760*        ---------------------------------------------------
003770     05  CART-ADDED-DATE             PIC 9(8)           VALUE ZEROS.
003780     05  CART-ADDED-BROKEN REDEFINES CART-ADDED-DATE.
003790         10  CART-ADDED-CCYY         PIC 9(4).
003800         10  CART-ADDED-MM           PIC 9(2).
003810         10  CART-ADDED-DD           PIC 9(2).
003820     05  CART-LAST-MODIFIED-DATE     PIC 9(8)           VALUE ZEROS.
003830     05  CART-LAST-MODIFIED-BY       PIC X(8)           VALUE SPACES.
003840*        ---------------------------------------------------
003850*        room to grow - do not use
003860*        ---------------------------------------------------
003870     05  FILLER                      PIC X(06).
