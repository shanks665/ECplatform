000100****************************************************************
000200* PROGRAM:  STOCKCHK
000300*           Order Processing Batch Suite
000400*
000500* AUTHOR :  D. W. SANDERS
000600*           DATA PROCESSING
000700*
000800* INSTALLATION.      MERIDIAN MAIL ORDER - DATA CENTER
000900* DATE-WRITTEN.      SEPTEMBER 1991
001000* DATE-COMPILED.
001100* SECURITY.          MERIDIAN INTERNAL USE ONLY
001200*
001300* SUBROUTINE TO CHECK AND POST PRODUCT STOCK QUANTITY -
001400* IN-STOCK / LOW-STOCK TESTS, AND THE ADD-STOCK / REMOVE-
001500* STOCK POSTING RULES WITH THEIR NEGATIVE-QUANTITY GUARDS.
001600* PURE CALCULATION ON THE CALLER'S COPY OF THE PRODUCT
001700* RECORD - DOES NOT OPEN PRODUCT-MASTER ITSELF.
001800*   - CALLED BY PROGRAM ORDPOST1
001900*
002000****************************************************************
002100* Linkage:
002200*      parameters:
002300*        1: SC-PARMS       (function code, quantity in/out)
002400*        2: PRODUCT-RECORD    (COPY PRODRCOB - read/rewritten
002500*                              in place by the caller)
002600****************************************************************
002700* CHANGE ACTIVITY :
002800*
002900*   DATE     AUTHOR   TICKET     DESCRIPTION
003000*   -------- -------- ---------- ------------------------------
003100*   91/09/03 DWS      CR-0402    ORIGINAL PROGRAM - IN-STOCK AND
003200*                                LOW-STOCK TESTS FOR THE REORDER
003300*                                REPORT
003400*   94/02/22 JFK      CR-0755    ADDED REMOVE-STOCK/ADD-STOCK SO
003500*                                ORDPOST1 STOPPED POKING AT
003600*                                PROD-STOCK-QTY DIRECTLY
003700*   98/11/30 RTM      CR-1191    Y2K REVIEW - NO DATE FIELDS IN
003800*                                THIS SUBROUTINE, NO CHANGE
003900*   02/04/26 LNP      CR-1430    REMOVE-STOCK NOW REJECTS A
004000*                                REQUEST LARGER THAN ON-HAND
004100*                                INSTEAD OF LETTING THE FIELD
004200*                                GO NEGATIVE - CR FROM MDSE AUDIT
004210*   11/05/23 DWS      CR-1938    DROPPED THE LK- OFF THE LINKAGE
004220*                                NAMES (LK-SC-PARMS, LK-SC-QTY,
004230*                                ETC) TO MATCH THE REST OF THE
004240*                                SHOP'S LINKAGE SECTIONS
004300****************************************************************
004400 IDENTIFICATION DIVISION.
004500 PROGRAM-ID.    STOCKCHK.
004600 AUTHOR.        D. W. SANDERS.
004700 INSTALLATION.  MERIDIAN MAIL ORDER - DATA CENTER.
004800 DATE-WRITTEN.  SEPTEMBER 1991.
004900 DATE-COMPILED.
005000 SECURITY.      MERIDIAN INTERNAL USE ONLY.
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500 DATA DIVISION.
005600 WORKING-STORAGE SECTION.
005700 01  WS-HEADER.
005800     05  WS-EYECATCHER           PIC X(16)
005900                                  VALUE 'STOCKCHK------WS'.
006000     05  WS-CALL-COUNT           PIC S9(7)  COMP   VALUE +0.
006100     05  FILLER                  PIC X(08)  VALUE SPACES.
006150 77  WS-LAST-FUNCTION-CODE       PIC X(4)   VALUE SPACES.
006200 01  WS-WORK-FIELDS.
006300     05  WS-STOCK-AFTER          PIC S9(7)  COMP-3 VALUE +0.
006400     05  WS-STOCK-AFTER-R REDEFINES WS-STOCK-AFTER
006500                                  PIC S9(7).
006600     05  WS-SALES-AFTER          PIC S9(9)  COMP-3 VALUE +0.
006700     05  WS-SALES-AFTER-R REDEFINES WS-SALES-AFTER
006800                                  PIC S9(9).
006900     05  WS-STOCK-DELTA          PIC S9(7)  COMP-3 VALUE +0.
007000     05  WS-STOCK-DELTA-R REDEFINES WS-STOCK-DELTA
007100                                  PIC S9(7).
007200     05  FILLER                  PIC X(08)  VALUE SPACES.
007300*----------------------------------------------------------------
007400*    L I N K A G E   S E C T I O N
007500*----------------------------------------------------------------
007600 LINKAGE SECTION.
007700 01  SC-PARMS.
007800     05  SC-FUNCTION-CODE     PIC X(4).
007900*        INST = in-stock test          (flag result)
008000*        SUFF = in-stock AND enough on hand for SC-QTY
008100*        LOST = low-stock test         (flag result)
008200*        RMOV = remove stock, SC-QTY units sold
008300*        RADD = add stock,    SC-QTY units received
008400     05  SC-QTY               PIC S9(7).
008500     05  SC-FLAG-RESULT       PIC X.
008600         88  SC-TRUE                VALUE 'Y'.
008700         88  SC-FALSE                VALUE 'N'.
008800     05  SC-RETURN-CODE       PIC X(2).
008900*        '00' = posted/tested OK
009000*        '04' = rejected, quantity argument is negative
009100*        '08' = rejected, insufficient stock on hand
009200 COPY PRODRCOB.
009300*----------------------------------------------------------------
009400*    P R O C E D U R E S
009500*----------------------------------------------------------------
009600 PROCEDURE DIVISION USING SC-PARMS, PRODUCT-RECORD.
009700 000-MAIN.
009800     ADD +1 TO WS-CALL-COUNT
009810     MOVE SC-FUNCTION-CODE TO WS-LAST-FUNCTION-CODE
009900     MOVE '00' TO SC-RETURN-CODE
010000     EVALUATE SC-FUNCTION-CODE
010100         WHEN 'INST'
010200             PERFORM 200-CHECK-IN-STOCK THRU 200-EXIT
010300         WHEN 'SUFF'
010400             PERFORM 300-CHECK-SUFFICIENT-STOCK THRU 300-EXIT
010500         WHEN 'LOST'
010600             PERFORM 600-CHECK-LOW-STOCK THRU 600-EXIT
010700         WHEN 'RMOV'
010800             PERFORM 400-REMOVE-STOCK THRU 400-EXIT
010900         WHEN 'RADD'
011000             PERFORM 500-ADD-STOCK THRU 500-EXIT
011100         WHEN OTHER
011200             MOVE '08' TO SC-RETURN-CODE
011300     END-EVALUATE
011400     GOBACK.
011500*----------------------------------------------------------------
011600* in-stock = stockQuantity > 0
011700*----------------------------------------------------------------
011800 200-CHECK-IN-STOCK.
011900     IF PROD-STOCK-QTY > +0
012000         SET SC-TRUE TO TRUE
012100     ELSE
012200         SET SC-FALSE TO TRUE
012300     END-IF.
012310 200-EXIT.
012320     EXIT.
012400*----------------------------------------------------------------
012500* stock check used by ORDPOST1 before posting a line - reject
012600* unless in stock AND enough on hand for the requested quantity
012700*----------------------------------------------------------------
012800 300-CHECK-SUFFICIENT-STOCK.
012900     PERFORM 200-CHECK-IN-STOCK THRU 200-EXIT
013000     IF SC-FALSE OR PROD-STOCK-QTY < SC-QTY
013100         MOVE '08' TO SC-RETURN-CODE
013200         SET SC-FALSE TO TRUE
013300     ELSE
013400         MOVE '00' TO SC-RETURN-CODE
013500         SET SC-TRUE TO TRUE
013600     END-IF.
013610 300-EXIT.
013620     EXIT.
013700*----------------------------------------------------------------
013800* removeStock - stockQuantity -= qty, salesCount += qty;
013900* guard: reject a negative qty argument or one larger than the
014000* quantity currently on hand (CR-1430) - never goes negative.
014010* Falls straight out to 400-EXIT on either guard, same as the
014020* CR-1430 audit writeup described it.
014100*----------------------------------------------------------------
014200 400-REMOVE-STOCK.
014300     IF SC-QTY < +0
014400         MOVE '04' TO SC-RETURN-CODE
014410         GO TO 400-EXIT
014500     END-IF
014600     IF SC-QTY > PROD-STOCK-QTY
014700         MOVE '08' TO SC-RETURN-CODE
014710         GO TO 400-EXIT
014800     END-IF
014900     COMPUTE WS-STOCK-AFTER = PROD-STOCK-QTY - SC-QTY
015000     COMPUTE WS-SALES-AFTER =
015100         PROD-SALES-COUNT + SC-QTY
015200     MOVE WS-STOCK-AFTER TO PROD-STOCK-QTY
015300     MOVE WS-SALES-AFTER TO PROD-SALES-COUNT
015400     MOVE '00' TO SC-RETURN-CODE.
015410 400-EXIT.
015420     EXIT.
015700*----------------------------------------------------------------
015800* addStock - stockQuantity += qty; guard: reject a negative qty
015900*----------------------------------------------------------------
016000 500-ADD-STOCK.
016100     IF SC-QTY < +0
016200         MOVE '04' TO SC-RETURN-CODE
016300     ELSE
016400         COMPUTE WS-STOCK-AFTER = PROD-STOCK-QTY + SC-QTY
016500         MOVE WS-STOCK-AFTER TO PROD-STOCK-QTY
016600         MOVE '00' TO SC-RETURN-CODE
016700     END-IF.
016710 500-EXIT.
016720     EXIT.
016800*----------------------------------------------------------------
016900* low-stock = stockQuantity <= lowStockThreshold
017000*----------------------------------------------------------------
017100 600-CHECK-LOW-STOCK.
017200     IF PROD-STOCK-QTY <= PROD-LOW-STOCK-THRESH
017300         SET SC-TRUE TO TRUE
017400     ELSE
017500         SET SC-FALSE TO TRUE
017600     END-IF.
017610 600-EXIT.
017620     EXIT.
