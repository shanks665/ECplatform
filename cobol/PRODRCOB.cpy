000100*****************************************************************
000200*                                                               *
000300* COPYBOOK NAME = PRODRCOB                                      *
000400*                                                               *
000500* DESCRIPTIVE NAME = Order Processing Batch Suite -             *
000600*                    Product master record layout               *
000700*                                                                *
000800* FUNCTION =                                                    *
000900*      Describes one record of the PRODUCT-MASTER file.  One    *
001000*      record per stocked product; the record carries both the  *
001100*      catalog pricing fields and the on-hand quantity fields    *
001200*      so the nightly order-posting run can price a line and     *
001300*      decrement stock from the same record without a second     *
001400*      file.                                                     *
001500*                                                                *
001600*      Loaded into table WS-PRODUCT-TABLE by ORDPOST1 at the     *
001700*      top of the run (see DESIGN notes - sequential scan/table  *
001800*      lookup substitutes for a keyed read in this slice, the    *
001900*      shop has no indexed PRODUCT-MASTER on this box).          *
002000*                                                                *
002100*----------------------------------------------------------------
002200*                                                                *
002300* CHANGE ACTIVITY :                                             *
002400*                                                                *
002500*   DATE     AUTHOR   TICKET     DESCRIPTION                    *
002600*   -------- -------- ---------- ------------------------------ *
002700*   89/04/11 RTM      CR-0118    ORIGINAL COPYBOOK - CATALOG     *
002800*                                PRICE/STOCK RECORD              *
002900*   91/09/03 DWS      CR-0402    ADDED PROD-LOW-STOCK-THRESH     *
003000*                                FOR REORDER REPORT               *
003100*   94/02/22 JFK      CR-0755    ADDED PROD-SALES-COUNT - YTD    *
003200*                                UNITS MOVED, REQUESTED BY MDSE  *
003300*   98/11/30 RTM      CR-1190    Y2K - NO DATE FIELDS ON THIS    *
003400*                                RECORD, REVIEWED/NO CHANGE      *
003500*   03/06/17 LNP      CR-1488    WIDENED PROD-NAME TO X(40) FOR  *
003600*                                WEB CATALOG FEED                *
003610*   05/11/02 LNP      CR-1649    ADDED CATEGORY, SUPPLIER AND     *
003620*                                WAREHOUSE-LOCATION BLOCKS - MDSE *
003630*                                REORDER REPORT WAS JOINING TO    *
003640*                                THE VENDOR FILE BY HAND TO GET   *
003650*                                THIS                             *
003660*   07/03/14 DWS      CR-1760    ADDED PROD-VENDOR-PART-NO AND    *
003670*                                PROD-DESCRIPTION LINES FOR THE   *
003680*                                NEW PURCHASE-ORDER PRINT PROGRAM *
003690*   09/08/21 LNP      CR-1889    ADDED AUDIT BLOCK (LAST-UPDATED- *
003700*                                DATE/BY, LAST-COUNT-DATE) - MDSE *
003710*                                AUDIT WANTED WHO/WHEN ON EVERY   *
003720*                                CHANGE TO STOCK-QTY              *
003730*   12/02/14 RTM      CR-1958    REGROUPED CR-1649/1760/1889      *
003740*                                FIELDS UNDER PROD-EXTENDED-DATA  *
003750*                                SO ORDPOST1'S TABLE REWRITE CAN  *
003760*                                CARRY THE WHOLE BLOCK FORWARD -  *
003770*                                NIGHTLY RUN WAS STAMPING STALE   *
003780*                                CATEGORY/SUPPLIER/AUDIT DATA     *
003790*                                OVER EVERY ROW ON REWRITE        *
003800*****************************************************************
003900 01  PRODUCT-RECORD.
004000*        ---------------------------------------------------
004100*        product identity
004200*        ---------------------------------------------------
004300     05  PROD-ID                     PIC 9(9).
004400     05  PROD-SKU                    PIC X(20).
004500     05  PROD-NAME                   PIC X(40).
004600*        ---------------------------------------------------
004700*        catalog pricing - list, sale (0 = no sale) and cost
004800*        ---------------------------------------------------
004900     05  PROD-PRICE                  PIC S9(8)V99.
005000     05  PROD-SALE-PRICE             PIC S9(8)V99.
005100     05  PROD-COST                   PIC S9(8)V99.
005200*        ---------------------------------------------------
005300*        on-hand quantities
005400*        ---------------------------------------------------
005500     05  PROD-STOCK-QTY              PIC S9(7).
005600     05  PROD-LOW-STOCK-THRESH       PIC S9(7).
005700     05  PROD-SALES-COUNT            PIC S9(9).
005710*        ---------------------------------------------------
005715*        extended data - CR-1649/CR-1760/CR-1889, kept as one
005716*        group so ORDPOST1's product table can carry a whole
005717*        row's worth of it forward in a single MOVE instead of
005718*        naming each field (CR-1958 - table rewrite was losing
005719*        this data on every run, see CHANGE ACTIVITY below)
005720*        merchandising - category, vendor part number and the
005730*        two print-description lines added for CR-1760
005740*        ---------------------------------------------------
005745     05  PROD-EXTENDED-DATA.
005750         10  PROD-CATEGORY-CODE          PIC X(6).
005760         10  PROD-VENDOR-PART-NO         PIC X(15).
005770         10  PROD-DESCRIPTION-LINE1      PIC X(30).
005780         10  PROD-DESCRIPTION-LINE2      PIC X(30).
005790         10  PROD-UNIT-OF-MEASURE        PIC X(4).
005800         10  PROD-WEIGHT-LBS             PIC S9(5)V99.
005810         10  PROD-REORDER-QTY            PIC S9(7).
005820         10  PROD-REORDER-POINT          PIC S9(7).
005830         10  PROD-DISCONTINUED-SW        PIC X.
005840             88  PROD-DISCONTINUED            VALUE 'Y'.
005850             88  PROD-NOT-DISCONTINUED        VALUE 'N'.
005860         10  PROD-TAXABLE-SW             PIC X.
005870             88  PROD-TAXABLE                 VALUE 'Y'.
005880             88  PROD-NOT-TAXABLE             VALUE 'N'.
005890*            -----------------------------------------------
005900*            supplier block - CR-1649, reorder report used to
005910*            join to the vendor file by hand to get this
005920*            -----------------------------------------------
005930         10  PROD-SUPPLIER-ID            PIC X(9).
005940         10  PROD-SUPPLIER-NAME          PIC X(25).
005950         10  PROD-SUPPLIER-CONTACT       PIC X(20).
005960         10  PROD-SUPPLIER-PHONE         PIC X(12).
005970         10  PROD-SUPPLIER-ADDR-LINE1    PIC X(25).
005980         10  PROD-SUPPLIER-ADDR-CITY     PIC X(15).
005990         10  PROD-SUPPLIER-ADDR-STATE    PIC X(2).
006000         10  PROD-SUPPLIER-ADDR-ZIP      PIC X(9).
006010         10  PROD-WAREHOUSE-LOC          PIC X(8).
006020*            -----------------------------------------------
006030*            audit block - CR-1889, who/when touched this row
006040*            -----------------------------------------------
006050         10  PROD-LAST-UPDATED-DATE      PIC 9(8)       VALUE ZEROS.
006060         10  PROD-LUD-BROKEN REDEFINES PROD-LAST-UPDATED-DATE.
006070             15  PROD-LUD-CCYY           PIC 9(4).
006080             15  PROD-LUD-MM             PIC 9(2).
006090             15  PROD-LUD-DD             PIC 9(2).
006100         10  PROD-LAST-UPDATED-BY        PIC X(8)       VALUE SPACES.
006110         10  PROD-LAST-COUNT-DATE        PIC 9(8)       VALUE ZEROS.
006120         10  PROD-CREATED-DATE           PIC 9(8)       VALUE ZEROS.
006130*            -----------------------------------------------
006140*            room to grow - do not use, see CR-1488/CR-1889
006150*            -----------------------------------------------
006160         10  FILLER                      PIC X(14).
