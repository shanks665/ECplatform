000100*****************************************************************
000200*                                                               *
000300* COPYBOOK NAME = ORDIRCOB                                      *
000400*                                                               *
000500* DESCRIPTIVE NAME = Order Processing Batch Suite -             *
000600*                    Posted order line record layout             *
000700*                                                                *
000800* FUNCTION =                                                    *
000900*      Describes one record of the ORDER-ITEM-OUT file - one     *
001000*      priced line of a posted order, written by ORDPOST1 for    *
001100*      every consolidated CART-ITEM-RECORD that clears the       *
001200*      stock check.  OI-PROD-NAME is a snapshot taken from the   *
001300*      PRODUCT-MASTER at posting time - the catalog name on the  *
001400*      day of the sale, not a live lookup.                       *
001500*                                                                *
001600*----------------------------------------------------------------
001700*                                                                *
001800* CHANGE ACTIVITY :                                             *
001900*                                                                *
002000*   DATE     AUTHOR   TICKET     DESCRIPTION                    *
002100*   -------- -------- ---------- ------------------------------ *
002200*   89/05/02 RTM      CR-0130    ORIGINAL COPYBOOK                *
002300*   95/07/20 JFK      CR-0861    ADDED OI-DISCOUNT, OI-TAX -      *
002400*                                DEFAULT ZERO ON A NEW ORDER      *
002500*   03/06/17 LNP      CR-1488    WIDENED OI-PROD-NAME TO X(40)    *
002600*                                TO MATCH PRODRCOB                *
002610*   07/03/14 DWS      CR-1760    ADDED OI-PROD-SKU AND OI-VENDOR- *
002620*                                PART-NO SNAPSHOTS - THE PURCHASE *
002630*                                ORDER PRINT PROGRAM NEEDED THEM   *
002640*                                AS THEY STOOD ON THE SALE DATE    *
002650*   09/08/21 LNP      CR-1889    ADDED OI-LINE-STATUS AND THE      *
002660*                                AUDIT BLOCK - MDSE WANTED A       *
002670*                                PER-LINE BACKORDER FLAG           *
002700*                                                                *
002800*****************************************************************
002900 01  ORDER-ITEM-RECORD.
003000     05  OI-ORDER-NUMBER              PIC X(24).
003100     05  OI-PROD-ID                   PIC 9(9).
003200     05  OI-PROD-NAME                 PIC X(40).
003300     05  OI-QTY                       PIC S9(7).
003400     05  OI-UNIT-PRICE                PIC S9(8)V99.
003500     05  OI-DISCOUNT                  PIC S9(8)V99.
003600     05  OI-TAX                       PIC S9(8)V99.
003700     05  OI-TOTAL-PRICE               PIC S9(8)V99.
003710*        ---------------------------------------------------
003720*        catalog snapshot - CR-1760, values as they stood on
003730*        the sale date, not a live lookup
003740*        ---------------------------------------------------
003750     05  OI-PROD-SKU                  PIC X(20).
003760     05  OI-VENDOR-PART-NO            PIC X(15).
003770     05  OI-CATEGORY-CODE             PIC X(6).
003780     05  OI-UNIT-OF-MEASURE           PIC X(4).
003790*        ---------------------------------------------------
003800*        line status - CR-1889
003810*        ---------------------------------------------------
003820     05  OI-LINE-STATUS               PIC X(8).
003830         88  OI-LINE-SHIPPED              VALUE 'SHIPPED '.
003840         88  OI-LINE-BACKORDER            VALUE 'BACKORD '.
003850*        ---------------------------------------------------
003860*        audit block - CR-1889
003870*        ---------------------------------------------------
003880     05  OI-POSTED-DATE               PIC 9(8)           VALUE ZEROS.
003890     05  OI-POSTED-BROKEN REDEFINES OI-POSTED-DATE.
003900         10  OI-POSTED-CCYY           PIC 9(4).
003910         10  OI-POSTED-MM             PIC 9(2).
003920         10  OI-POSTED-DD             PIC 9(2).
003930*        ---------------------------------------------------
003940*        room to grow - do not use
003950*        ---------------------------------------------------
003960     05  FILLER                       PIC X(06).
