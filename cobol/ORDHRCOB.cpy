000100*****************************************************************
000200*                                                               *
000300* COPYBOOK NAME = ORDHRCOB                                      *
000400*                                                               *
000500* DESCRIPTIVE NAME = Order Processing Batch Suite -             *
000600*                    Posted order header record layout           *
000700*                                                                *
000800* FUNCTION =                                                    *
000900*      Describes one record of the ORDER-OUT file - the header  *
001000*      of a posted order, one per order, written by ORDPOST1     *
001100*      after a cart clears the stock check.  Money fields carry  *
001200*      2 decimals, HALF-UP, no floating point per shop standard. *
001300*                                                                *
001400*----------------------------------------------------------------
001500*                                                                *
001600* CHANGE ACTIVITY :                                             *
001700*                                                                *
001800*   DATE     AUTHOR   TICKET     DESCRIPTION                    *
001900*   -------- -------- ---------- ------------------------------ *
002000*   89/05/02 RTM      CR-0130    ORIGINAL COPYBOOK                *
002100*   92/01/14 DWS      CR-0486    ADDED ORD-PAYMENT-METHOD,        *
002200*                                ORD-PAYMENT-STATUS                *
002300*   95/07/20 JFK      CR-0861    ADDED ORD-DISCOUNT-AMOUNT -      *
002400*                                ALWAYS ZERO UNTIL DISCOUNT-CODE  *
002500*                                FEATURE IS BUILT - SEE ORDPOST1  *
002600*   98/12/04 RTM      CR-1192    Y2K - NO DATE FIELDS, NO CHANGE  *
002700*   01/03/09 LNP      CR-1361    WIDENED ORD-NUMBER TO X(24)      *
002710*   06/09/14 DWS      CR-1702    ADDED SHIP-TO AND BILL-TO        *
002720*                                ADDRESS BLOCKS AND CARRIER/       *
002730*                                TRACKING - CUSTOMER SERVICE WAS   *
002740*                                PULLING THIS FROM THE WEB DB BY   *
002750*                                HAND ON EVERY CALL                *
002760*   10/01/08 LNP      CR-1902    ADDED ORD-PLACED-DATE AND THE     *
002770*                                AUDIT BLOCK - COLLECTIONS WANTED  *
002780*                                AN ORDER AGE ON THE AGED-ORDER    *
002790*                                REPORT                            *
002800*                                                                *
002900*****************************************************************
003000 01  ORDER-RECORD.
003100*        ---------------------------------------------------
003200*        order identity and customer
003300*        ---------------------------------------------------
003400     05  ORD-NUMBER                  PIC X(24).
003500     05  ORD-USER-ID                 PIC 9(9).
003600*        ---------------------------------------------------
003700*        status / payment - see STATCHK for lifecycle rules
003800*        ---------------------------------------------------
003900     05  ORD-STATUS                  PIC X(12).
004000     05  ORD-PAYMENT-METHOD           PIC X(16).
004100     05  ORD-PAYMENT-STATUS           PIC X(12).
004200*        ---------------------------------------------------
004300*        money - 2 decimals, HALF-UP, see PRICECALC
004400*        ---------------------------------------------------
004500     05  ORD-SUBTOTAL                 PIC S9(8)V99.
004600     05  ORD-TAX-AMOUNT               PIC S9(8)V99.
004700     05  ORD-SHIPPING-COST            PIC S9(8)V99.
004800     05  ORD-DISCOUNT-AMOUNT          PIC S9(8)V99.
004900     05  ORD-TOTAL-AMOUNT             PIC S9(8)V99.
005000*        ---------------------------------------------------
005100*        total units across all lines - see ORDPOST1
005200*        ---------------------------------------------------
005300     05  ORD-ITEM-COUNT               PIC S9(5).
005310*        ---------------------------------------------------
005320*        ship-to block - CR-1702
005330*        ---------------------------------------------------
005340     05  ORD-SHIPTO-NAME              PIC X(25).
005350     05  ORD-SHIPTO-ADDR-LINE1        PIC X(25).
005360     05  ORD-SHIPTO-ADDR-LINE2        PIC X(25).
005370     05  ORD-SHIPTO-CITY              PIC X(15).
005380     05  ORD-SHIPTO-STATE             PIC X(2).
005390     05  ORD-SHIPTO-ZIP               PIC X(9).
005400     05  ORD-SHIPTO-PHONE             PIC X(12).
005410*        ---------------------------------------------------
005420*        bill-to block - CR-1702
005430*        ---------------------------------------------------
005440     05  ORD-BILLTO-NAME              PIC X(25).
005450     05  ORD-BILLTO-ADDR-LINE1        PIC X(25).
005460     05  ORD-BILLTO-CITY              PIC X(15).
005470     05  ORD-BILLTO-STATE             PIC X(2).
005480     05  ORD-BILLTO-ZIP               PIC X(9).
005490*        ---------------------------------------------------
005500*        carrier/tracking - CR-1702
005510*        ---------------------------------------------------
005520     05  ORD-CARRIER-CODE             PIC X(4).
005530     05  ORD-TRACKING-NUMBER          PIC X(20).
005540*        ---------------------------------------------------
005550*        audit block - CR-1902
005560*        ---------------------------------------------------
005570     05  ORD-PLACED-DATE              PIC 9(8)           VALUE ZEROS.
005580     05  ORD-PLACED-BROKEN REDEFINES ORD-PLACED-DATE.
005590         10  ORD-PLACED-CCYY          PIC 9(4).
005600         10  ORD-PLACED-MM            PIC 9(2).
005610         10  ORD-PLACED-DD            PIC 9(2).
005620     05  ORD-LAST-UPDATED-DATE        PIC 9(8)           VALUE ZEROS.
005630     05  ORD-LAST-UPDATED-BY          PIC X(8)           VALUE SPACES.
005640*        ---------------------------------------------------
005650*        room to grow - do not use
005660*        ---------------------------------------------------
005670     05  FILLER                       PIC X(08).
