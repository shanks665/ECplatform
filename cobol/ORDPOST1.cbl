000100****************************************************************
000200* PROGRAM:  ORDPOST1
000300*           Order Processing Batch Suite
000400*
000500* AUTHOR :  R. T. MASON
000600*           DATA PROCESSING
000700*
000800* INSTALLATION.      MERIDIAN MAIL ORDER - DATA CENTER
000900* DATE-WRITTEN.      MAY 1989
001000* DATE-COMPILED.
001100* SECURITY.          MERIDIAN INTERNAL USE ONLY
001200*
001300* READS THE CART-ITEMS FILE, ONE USER'S CART PER GROUP, AND
001400* POSTS EACH GOOD CART TO THE ORDER-OUT AND ORDER-ITEM-OUT
001500* FILES, DECREMENTING PRODUCT-MASTER STOCK AS IT GOES.
001600* PROCESSING IS CONTROLLED BY THE CART-USER-ID/CART-PROD-ID
001700* ORDERING OF THE INPUT FILE - SEE THE CONTROL-BREAK LOGIC
001800* IN 100-PROCESS-USER-CART.
001900*
002000* THIS IS THE NIGHTLY CUTOVER JOB THAT PICKS UP WHATEVER THE
002100* WEB TIER HANDED OFF DURING THE DAY.  A CART THAT FAILS THE
002200* STOCK CHECK ON ANY LINE IS REJECTED WHOLE - NOTHING IS
002300* PARTIALLY POSTED.
002400*
002500****************************************************************
002600* Transaction file record descriptions:
002700*     CART-ITEMS is grouped/ordered by CART-USER-ID then
002800*     CART-PROD-ID.  Two or more adjacent records for the same
002900*     user and product are a web-tier duplicate and are merged
003000*     (quantities added, line total recomputed) before pricing -
003100*     see 150-CONSOLIDATE-CART-LINES.
003200*****************************************************************
003300* CHANGE ACTIVITY :
003400*
003500*   DATE     AUTHOR   TICKET     DESCRIPTION
003600*   -------- -------- ---------- ------------------------------
003700*   89/05/02 RTM      CR-0130    ORIGINAL PROGRAM - SINGLE LINE
003800*                                ORDERS ONLY, NO STOCK CHECK
003900*   90/10/02 RTM      CR-0299    ADDED SUBTOTAL/TAX/SHIPPING
004000*                                VIA PRICECALC FOR THE FALL
004100*                                CATALOG SALE
004200*   94/02/22 JFK      CR-0755    ADDED STOCK CHECK AND STOCK
004300*                                POSTING VIA STOCKCHK - ORDERS
004400*                                WERE OVERSELLING STOCK
004500*   96/05/09 DWS      CR-0911    ADDED 150-CONSOLIDATE-CART-
004600*                                LINES - WEB TIER WAS SENDING
004700*                                A PRODUCT TWICE IN ONE CART
004800*   98/11/30 RTM      CR-1192    Y2K - RUN DATE NOW PASSED ON
004900*                                THE PARM CARD AS CCYYMMDD,
005000*                                WAS YYMMDD
005100*   01/03/09 LNP      CR-1361    ORDER NUMBER NOW BUILT FROM
005200*                                RUN DATE + SEQUENCE NUMBER,
005300*                                NOT A RANDOM SUFFIX - WEB TIER
005400*                                COULD NOT REPRODUCE A FAILED
005500*                                RUN FOR RECON
005600*   04/09/30 LNP      CR-1602    CALLS STATCHK DEFENSIVELY AT
005700*                                ORDER-POST TIME - AUDIT FINDING
005800*   08/02/11 LNP      CR-1822    PRODUCT-MASTER LOAD MOVED TO A
005900*                                TABLE (WS-PRODUCT-TABLE) - SHOP
006000*                                HAS NO INDEXED PRODUCT MASTER
006100*                                ON THIS BOX, SEQUENTIAL SCAN
006200*                                WAS TOO SLOW FOR THE HOLIDAY
006300*                                VOLUME
006400****************************************************************
006500 IDENTIFICATION DIVISION.
006600 PROGRAM-ID.    ORDPOST1.
006700 AUTHOR.        R. T. MASON.
006800 INSTALLATION.  MERIDIAN MAIL ORDER - DATA CENTER.
006900 DATE-WRITTEN.  MAY 1989.
007000 DATE-COMPILED.
007100 SECURITY.      MERIDIAN INTERNAL USE ONLY.
007200 ENVIRONMENT DIVISION.
007300 CONFIGURATION SECTION.
007400 SOURCE-COMPUTER.   IBM-370.
007500 OBJECT-COMPUTER.   IBM-370.
007600 SPECIAL-NAMES.
007700     C01 IS TOP-OF-FORM.
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000     SELECT PRODUCT-MASTER-FILE  ASSIGN TO PRODMSTR
008100         ORGANIZATION IS LINE SEQUENTIAL
008200         ACCESS IS SEQUENTIAL
008300         FILE STATUS  IS  WS-PRODMSTR-STATUS.
008400
008500     SELECT CART-ITEM-FILE       ASSIGN TO CARTITMS
008600         ORGANIZATION IS LINE SEQUENTIAL
008700         ACCESS IS SEQUENTIAL
008800         FILE STATUS  IS  WS-CARTITMS-STATUS.
008900
009000     SELECT ORDER-OUT-FILE       ASSIGN TO ORDEROUT
009100         ORGANIZATION IS LINE SEQUENTIAL
009200         FILE STATUS  IS  WS-ORDEROUT-STATUS.
009300
009400     SELECT ORDER-ITEM-OUT-FILE  ASSIGN TO ORDITOUT
009500         ORGANIZATION IS LINE SEQUENTIAL
009600         FILE STATUS  IS  WS-ORDITOUT-STATUS.
009700
009800*****************************************************************
009900 DATA DIVISION.
010000 FILE SECTION.
010100
010200 FD  PRODUCT-MASTER-FILE
010300     LABEL RECORDS ARE STANDARD
010400     RECORDING MODE IS F.
010500 COPY PRODRCOB.
010600
010700 FD  CART-ITEM-FILE
010800     LABEL RECORDS ARE STANDARD
010900     RECORDING MODE IS F.
011000 COPY CARTRCOB.
011100
011200 FD  ORDER-OUT-FILE
011300     LABEL RECORDS ARE STANDARD
011400     RECORDING MODE IS F.
011500 COPY ORDHRCOB.
011600
011700 FD  ORDER-ITEM-OUT-FILE
011800     LABEL RECORDS ARE STANDARD
011900     RECORDING MODE IS F.
012000 COPY ORDIRCOB.
012100
012200*****************************************************************
012300 WORKING-STORAGE SECTION.
012400*----------------------------------------------------------------
012500 01  WS-HEADER.
012600     05  WS-EYECATCHER           PIC X(16)
012700                                  VALUE 'ORDPOST1------WS'.
012800     05  FILLER                  PIC X(08)  VALUE SPACES.
012850 77  WS-SCRATCH-COUNT            PIC S9(5)  COMP   VALUE +0.
012900*----------------------------------------------------------------
013000 01  WS-FILE-STATUS-FIELDS.
013100     05  WS-PRODMSTR-STATUS      PIC X(2)  VALUE SPACES.
013200     05  WS-CARTITMS-STATUS      PIC X(2)  VALUE SPACES.
013300     05  WS-ORDEROUT-STATUS      PIC X(2)  VALUE SPACES.
013400     05  WS-ORDITOUT-STATUS      PIC X(2)  VALUE SPACES.
013500     05  FILLER                  PIC X(08)  VALUE SPACES.
013600 01  WS-SWITCHES.
013700     05  WS-CART-FILE-EOF        PIC X     VALUE 'N'.
013800         88  CART-FILE-AT-EOF          VALUE 'Y'.
013900     05  WS-PROD-FILE-EOF        PIC X     VALUE 'N'.
014000         88  PROD-FILE-AT-EOF          VALUE 'Y'.
014100     05  WS-ORDER-HAS-BAD-LINE   PIC X     VALUE 'N'.
014200         88  ORDER-HAS-BAD-LINE        VALUE 'Y'.
014300     05  FILLER                  PIC X(08)  VALUE SPACES.
014400*----------------------------------------------------------------
014500* run-date/sequence - order number is built from these two,
014600* not a random suffix (see CR-1361 / SPEC NON-GOALS)
014700*----------------------------------------------------------------
014800 01  WS-RUN-CONTROL.
014900     05  WS-RUN-DATE             PIC 9(8)       VALUE ZEROS.
015000     05  WS-RUN-DATE-BROKEN REDEFINES WS-RUN-DATE.
015100         10  WS-RUN-CCYY         PIC 9(4).
015200         10  WS-RUN-MM           PIC 9(2).
015300         10  WS-RUN-DD           PIC 9(2).
015400     05  WS-RUN-SEQUENCE         PIC S9(7) COMP VALUE +0.
015500     05  FILLER                  PIC X(08) VALUE SPACES.
015600*----------------------------------------------------------------
015700* product master in a table - sequential scan/table lookup
015800* substitutes for a keyed read (CR-1822, no indexed file here)
015900*----------------------------------------------------------------
016000 01  WS-PRODUCT-TABLE-CONTROLS.
016100     05  WS-PROD-TBL-COUNT       PIC S9(5) COMP VALUE +0.
016200     05  FILLER                  PIC X(08) VALUE SPACES.
016300 01  WS-PRODUCT-TABLE.
016400     05  WS-PT-ENTRY             OCCURS 2000 TIMES
016500                                  INDEXED BY WS-PTX.
016600         10  WS-PT-PROD-ID       PIC 9(9).
016700         10  WS-PT-PROD-SKU      PIC X(20).
016800         10  WS-PT-PROD-NAME     PIC X(40).
016900         10  WS-PT-PROD-PRICE    PIC S9(8)V99.
017000         10  WS-PT-SALE-PRICE    PIC S9(8)V99.
017100         10  WS-PT-PROD-COST     PIC S9(8)V99.
017200         10  WS-PT-STOCK-QTY     PIC S9(7).
017300         10  WS-PT-LOW-STOCK     PIC S9(7).
017400         10  WS-PT-SALES-COUNT   PIC S9(9).
017500         10  WS-PT-CHANGED-SW    PIC X.
017600             88  WS-PT-CHANGED         VALUE 'Y'.
017650         10  WS-PT-EXTENDED-DATA PIC X(279).
017700         10  FILLER              PIC X(04).
017800*----------------------------------------------------------------
017900* one consolidated line per distinct product in the cart now
018000* being processed, built by 150-CONSOLIDATE-CART-LINES
018100*----------------------------------------------------------------
018200 01  WS-ORDER-LINE-CONTROLS.
018300     05  WS-OL-COUNT             PIC S9(4) COMP VALUE +0.
018400     05  WS-OL-MAX               PIC S9(4) COMP VALUE +50.
018500     05  FILLER                  PIC X(08) VALUE SPACES.
018600 01  WS-ORDER-LINE-TABLE.
018700     05  WS-OL-ENTRY             OCCURS 50 TIMES
018800                                  INDEXED BY WS-OLX.
018900         10  WS-OL-PROD-ID       PIC 9(9).
019000         10  WS-OL-QTY           PIC S9(7)     COMP-3.
019100         10  WS-OL-UNIT-PRICE    PIC S9(8)V99  COMP-3.
019200         10  WS-OL-LINE-TOTAL    PIC S9(8)V99  COMP-3.
019300         10  WS-OL-PROD-TBL-IDX  PIC S9(5)     COMP VALUE +0.
019400         10  WS-OL-LINE-OK-SW    PIC X.
019500             88  WS-OL-LINE-OK         VALUE 'Y'.
019600         10  FILLER              PIC X(04).
019700*----------------------------------------------------------------
019800* current cart-file lookahead record and the current user group
019900*----------------------------------------------------------------
020000 01  WS-CART-LOOKAHEAD.
020100     05  WS-LA-USER-ID           PIC 9(9).
020200     05  WS-LA-PROD-ID           PIC 9(9).
020300     05  WS-LA-QTY               PIC S9(7).
020400     05  WS-LA-UNIT-PRICE        PIC S9(8)V99.
020500     05  FILLER                  PIC X(08) VALUE SPACES.
020600 01  WS-CURRENT-USER-ID          PIC 9(9).
020700*----------------------------------------------------------------
020800* order header work area and order-number construction
020900*----------------------------------------------------------------
021000 01  WS-ORDER-WORK.
021100     05  WS-OW-SUBTOTAL          PIC S9(8)V99  COMP-3 VALUE +0.
021200     05  WS-OW-TAX-AMOUNT        PIC S9(8)V99  COMP-3 VALUE +0.
021300     05  WS-OW-SHIP-AMOUNT       PIC S9(8)V99  COMP-3 VALUE +0.
021400     05  WS-OW-DISCOUNT-AMOUNT   PIC S9(8)V99  COMP-3 VALUE +0.
021500     05  WS-OW-TOTAL-AMOUNT      PIC S9(8)V99  COMP-3 VALUE +0.
021600     05  WS-OW-ITEM-COUNT        PIC S9(5)     COMP   VALUE +0.
021700     05  FILLER                  PIC X(08)  VALUE SPACES.
021800 01  WS-ORDER-NUMBER-WORK.
021900     05  WS-ON-DATE-PART         PIC 9(8).
022000     05  WS-ON-SEQ-PART          PIC 9(7).
022100     05  WS-ON-BUILT             PIC X(24).
022200     05  WS-ON-BUILT-R REDEFINES WS-ON-BUILT.
022300         10  WS-ON-PREFIX        PIC X(3).
022400         10  WS-ON-DATE-DISPLAY  PIC 9(8).
022500         10  WS-ON-DASH          PIC X.
022600         10  WS-ON-SEQ-DISPLAY   PIC 9(7).
022700         10  FILLER              PIC X(5).
022800*----------------------------------------------------------------
022900* interface blocks for the calculation subprograms
023000*----------------------------------------------------------------
023100 01  WS-PC-PARMS.
023200     05  WS-PC-FUNCTION-CODE     PIC X(4).
023300     05  WS-PC-AMOUNT-1          PIC S9(8)V99.
023400     05  WS-PC-AMOUNT-2          PIC S9(8)V99.
023500     05  WS-PC-PCT-ARG           PIC S9(3)V99.
023600     05  WS-PC-RESULT            PIC S9(8)V99.
023700     05  WS-PC-PCT-RESULT        PIC S9(3)V99.
023800     05  WS-PC-FLAG-RESULT       PIC X.
023900     05  FILLER                  PIC X(08) VALUE SPACES.
024000 01  WS-SC-PARMS.
024100     05  WS-SC-FUNCTION-CODE     PIC X(4).
024200     05  WS-SC-QTY               PIC S9(7).
024300     05  WS-SC-FLAG-RESULT       PIC X.
024400         88  WS-SC-TRUE                VALUE 'Y'.
024500     05  WS-SC-RETURN-CODE       PIC X(2).
024600     05  FILLER                  PIC X(08) VALUE SPACES.
024700 01  WS-ST-PARMS.
024800     05  WS-ST-FUNCTION-CODE     PIC X(4).
024900     05  WS-ST-ORDER-STATUS      PIC X(12).
025000     05  WS-ST-PAYMENT-STATUS    PIC X(12).
025100     05  WS-ST-FLAG-RESULT       PIC X.
025200         88  WS-ST-TRUE                VALUE 'Y'.
025300     05  FILLER                  PIC X(08) VALUE SPACES.
025400*----------------------------------------------------------------
025500* control totals - accumulated across the whole run
025600*----------------------------------------------------------------
025700 01  WS-CONTROL-TOTALS.
025800     05  WS-CT-ORDERS-POSTED     PIC S9(7)  COMP-3 VALUE +0.
025900     05  WS-CT-ORDERS-POSTED-R REDEFINES WS-CT-ORDERS-POSTED
026000                                  PIC S9(7).
026100     05  WS-CT-ORDERS-REJECTED   PIC S9(7)  COMP-3 VALUE +0.
026200     05  WS-CT-GRAND-TOTAL-AMT   PIC S9(9)V99 COMP-3 VALUE +0.
026300     05  WS-CT-GRAND-ITEMS-SOLD  PIC S9(9)  COMP-3 VALUE +0.
026400     05  FILLER                  PIC X(08) VALUE SPACES.
026500*----------------------------------------------------------------
026600* summary display line - numeric-edited REDEFINES of the
026700* control totals above for the end-of-run DISPLAY
026800*----------------------------------------------------------------
026900 01  WS-SUMMARY-LINE.
027000     05  FILLER                  PIC X(20)
027100                                  VALUE 'ORDERS POSTED . . .'.
027200     05  WS-SL-ORDERS-POSTED     PIC ZZZ,ZZ9.
027300 01  WS-SUMMARY-AMOUNT-LINE.
027400     05  FILLER                  PIC X(20)
027500                                  VALUE 'GRAND TOTAL AMOUNT .'.
027600     05  WS-SL-GRAND-TOTAL       PIC Z,ZZZ,ZZ9.99.
027700 01  WS-SUMMARY-ITEMS-LINE.
027800     05  FILLER                  PIC X(20)
027900                                  VALUE 'ITEMS SOLD . . . . .'.
028000     05  WS-SL-ITEMS-SOLD        PIC ZZZ,ZZ9.
028100*----------------------------------------------------------------
028200* subscripts
028300*----------------------------------------------------------------
028400 01  WS-SUBSCRIPTS.
028500     05  WS-I                    PIC S9(5) COMP VALUE +0.
028600     05  FILLER                  PIC X(08) VALUE SPACES.
028700*----------------------------------------------------------------
028800*    P R O C E D U R E S
028900*----------------------------------------------------------------
029000 PROCEDURE DIVISION.
029100 000-MAIN.
029200     DISPLAY 'ORDPOST1 STARTED'
029300     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD
029400     PERFORM 900-LOAD-PRODUCT-TABLE
029500     PERFORM 910-OPEN-CART-AND-OUTPUT-FILES
029600     PERFORM 700-READ-CART-FILE
029700     PERFORM 100-PROCESS-USER-CART THRU 100-EXIT
029800         UNTIL CART-FILE-AT-EOF
029900     PERFORM 920-CLOSE-CART-AND-OUTPUT-FILES
030000     PERFORM 930-REWRITE-PRODUCT-FILE
030100     PERFORM 800-END-OF-RUN
030200     DISPLAY 'ORDPOST1 ENDED'
030300     GOBACK.
030400*----------------------------------------------------------------
030500* one group = one user's cart.  Consolidate duplicate product
030600* lines, price/validate them, then post or reject the whole
030700* cart.
030800*----------------------------------------------------------------
030900 100-PROCESS-USER-CART.
031000     MOVE WS-LA-USER-ID TO WS-CURRENT-USER-ID
031100     MOVE +0 TO WS-OL-COUNT
031200     MOVE 'N' TO WS-ORDER-HAS-BAD-LINE
031300
031400     PERFORM 150-CONSOLIDATE-CART-LINES
031500         UNTIL CART-FILE-AT-EOF
031600         OR WS-LA-USER-ID NOT = WS-CURRENT-USER-ID
031700
031800     PERFORM 250-PRICE-AND-VALIDATE-LINES THRU 250-EXIT
031900         VARYING WS-OLX FROM 1 BY 1
032000         UNTIL WS-OLX > WS-OL-COUNT
032100
032200     IF ORDER-HAS-BAD-LINE
032300         ADD +1 TO WS-CT-ORDERS-REJECTED
032400         DISPLAY 'ORDER REJECTED - INSUFFICIENT STOCK, USER '
032500                 WS-CURRENT-USER-ID
032600     ELSE
032700         PERFORM 300-WRITE-ORDER-HEADER-AND-LINES
032800         PERFORM 400-POST-STOCK
032900             VARYING WS-OLX FROM 1 BY 1
033000             UNTIL WS-OLX > WS-OL-COUNT
033100         ADD +1 TO WS-CT-ORDERS-POSTED
033200     END-IF.
033210 100-EXIT.
033220     EXIT.
033300*----------------------------------------------------------------
033400* ShoppingCart.addItem/getSubtotal - merge a lookahead record
033500* into the existing line for the same product, or append a new
033600* line; then read the next cart record
033700*----------------------------------------------------------------
033800 150-CONSOLIDATE-CART-LINES.
033900     SET WS-OLX TO 1
034000     SEARCH WS-OL-ENTRY
034100         WHEN WS-OLX > WS-OL-COUNT
034200             PERFORM 160-APPEND-NEW-LINE
034300         WHEN WS-OL-PROD-ID (WS-OLX) = WS-LA-PROD-ID
034400             PERFORM 170-MERGE-INTO-EXISTING-LINE
034500     END-SEARCH
034600     PERFORM 700-READ-CART-FILE.
034700*----------------------------------------------------------------
034800 160-APPEND-NEW-LINE.
034900     IF WS-OL-COUNT < WS-OL-MAX
035000         ADD +1 TO WS-OL-COUNT
035100         SET WS-OLX TO WS-OL-COUNT
035200         MOVE WS-LA-PROD-ID    TO WS-OL-PROD-ID (WS-OLX)
035300         MOVE WS-LA-QTY        TO WS-OL-QTY (WS-OLX)
035400         MOVE WS-LA-UNIT-PRICE TO WS-OL-UNIT-PRICE (WS-OLX)
035500         COMPUTE WS-OL-LINE-TOTAL (WS-OLX) ROUNDED =
035600             WS-OL-UNIT-PRICE (WS-OLX) * WS-OL-QTY (WS-OLX)
035700     ELSE
035800         DISPLAY 'CART LINE LIMIT EXCEEDED, USER '
035900                 WS-LA-USER-ID ' - LINE DROPPED'
036000     END-IF.
036100*----------------------------------------------------------------
036200 170-MERGE-INTO-EXISTING-LINE.
036300     ADD WS-LA-QTY TO WS-OL-QTY (WS-OLX)
036400     COMPUTE WS-OL-LINE-TOTAL (WS-OLX) ROUNDED =
036500         WS-OL-UNIT-PRICE (WS-OLX) * WS-OL-QTY (WS-OLX).
036600*----------------------------------------------------------------
036700* OrderItem.calculateTotalPrice + the stock check.  discount
036800* and tax default to zero on a freshly posted line.
036900*----------------------------------------------------------------
037000 250-PRICE-AND-VALIDATE-LINES.
037100     PERFORM 260-FIND-PRODUCT-IN-TABLE
037200     IF WS-OL-PROD-TBL-IDX (WS-OLX) = +0
037300         MOVE 'Y' TO WS-ORDER-HAS-BAD-LINE
037310         GO TO 250-EXIT
037400     END-IF
037500     SET WS-PTX TO WS-OL-PROD-TBL-IDX (WS-OLX)
037600     MOVE 'SUFF'             TO WS-SC-FUNCTION-CODE
037700     MOVE WS-OL-QTY (WS-OLX) TO WS-SC-QTY
037800     CALL 'STOCKCHK' USING WS-SC-PARMS,
037900             WS-PT-ENTRY (WS-PTX)
038000     IF WS-SC-TRUE
038100         MOVE 'Y' TO WS-OL-LINE-OK-SW (WS-OLX)
038200     ELSE
038300         MOVE 'N' TO WS-OL-LINE-OK-SW (WS-OLX)
038400         MOVE 'Y' TO WS-ORDER-HAS-BAD-LINE
038500     END-IF.
038510 250-EXIT.
038520     EXIT.
038700*----------------------------------------------------------------
038800* sequential scan / table lookup substitutes for a keyed read -
038900* no indexed PRODUCT-MASTER on this box (CR-1822)
039000*----------------------------------------------------------------
039100 260-FIND-PRODUCT-IN-TABLE.
039200     MOVE +0 TO WS-OL-PROD-TBL-IDX (WS-OLX)
039300     SET WS-PTX TO 1
039400     SEARCH WS-PT-ENTRY
039500         WHEN WS-PTX > WS-PROD-TBL-COUNT
039600             CONTINUE
039700         WHEN WS-PT-PROD-ID (WS-PTX) = WS-OL-PROD-ID (WS-OLX)
039800             SET WS-OL-PROD-TBL-IDX (WS-OLX) TO WS-PTX
039900     END-SEARCH.
040000*----------------------------------------------------------------
040100* Order.calculateTotal/calculateSubtotal/getTotalItemCount +
040200* one ORDER-ITEM-RECORD per consolidated, validated line
040300*----------------------------------------------------------------
040400 300-WRITE-ORDER-HEADER-AND-LINES.
040500     MOVE +0 TO WS-OW-SUBTOTAL, WS-OW-ITEM-COUNT
040600     PERFORM 310-ACCUM-LINE-TOTALS
040700         VARYING WS-OLX FROM 1 BY 1
040800         UNTIL WS-OLX > WS-OL-COUNT
040900
041000     MOVE 'TAX ' TO WS-PC-FUNCTION-CODE
041100     MOVE WS-OW-SUBTOTAL TO WS-PC-AMOUNT-1
041200     CALL 'PRICECALC' USING WS-PC-PARMS
041300     MOVE WS-PC-RESULT TO WS-OW-TAX-AMOUNT
041400
041500     MOVE 'SHIP' TO WS-PC-FUNCTION-CODE
041600     MOVE WS-OW-SUBTOTAL TO WS-PC-AMOUNT-1
041700     CALL 'PRICECALC' USING WS-PC-PARMS
041800     MOVE WS-PC-RESULT TO WS-OW-SHIP-AMOUNT
041900
042000     MOVE +0 TO WS-OW-DISCOUNT-AMOUNT
042100     COMPUTE WS-OW-TOTAL-AMOUNT ROUNDED =
042200         WS-OW-SUBTOTAL + WS-OW-TAX-AMOUNT + WS-OW-SHIP-AMOUNT
042300             - WS-OW-DISCOUNT-AMOUNT
042400
042500     PERFORM 320-BUILD-ORDER-NUMBER
042600     PERFORM 330-CHECK-INITIAL-STATUS
042700
042800     MOVE WS-ON-BUILT         TO ORD-NUMBER
042900     MOVE WS-CURRENT-USER-ID  TO ORD-USER-ID
043000     MOVE 'PENDING'           TO ORD-STATUS
043100     MOVE 'CARD'              TO ORD-PAYMENT-METHOD
043200     MOVE 'PENDING'           TO ORD-PAYMENT-STATUS
043300     MOVE WS-OW-SUBTOTAL      TO ORD-SUBTOTAL
043400     MOVE WS-OW-TAX-AMOUNT    TO ORD-TAX-AMOUNT
043500     MOVE WS-OW-SHIP-AMOUNT   TO ORD-SHIPPING-COST
043600     MOVE WS-OW-DISCOUNT-AMOUNT TO ORD-DISCOUNT-AMOUNT
043700     MOVE WS-OW-TOTAL-AMOUNT  TO ORD-TOTAL-AMOUNT
043800     MOVE WS-OW-ITEM-COUNT    TO ORD-ITEM-COUNT
043900     WRITE ORDER-RECORD
044000
044100     ADD WS-OW-TOTAL-AMOUNT TO WS-CT-GRAND-TOTAL-AMT
044200
044300     PERFORM 350-WRITE-ORDER-ITEM
044400         VARYING WS-OLX FROM 1 BY 1
044500         UNTIL WS-OLX > WS-OL-COUNT.
044600*----------------------------------------------------------------
044700 310-ACCUM-LINE-TOTALS.
044800     ADD WS-OL-LINE-TOTAL (WS-OLX) TO WS-OW-SUBTOTAL
044900     ADD WS-OL-QTY (WS-OLX)        TO WS-OW-ITEM-COUNT.
045000*----------------------------------------------------------------
045100* order number = run date + a 7-digit run sequence, not a
045200* random suffix (SPEC NON-GOALS / CR-1361)
045300*----------------------------------------------------------------
045400 320-BUILD-ORDER-NUMBER.
045500     ADD +1 TO WS-RUN-SEQUENCE
045600     MOVE 'ORD'          TO WS-ON-PREFIX
045700     MOVE WS-RUN-DATE    TO WS-ON-DATE-DISPLAY
045800     MOVE '-'            TO WS-ON-DASH
045900     MOVE WS-RUN-SEQUENCE TO WS-ON-SEQ-DISPLAY
046000     MOVE SPACES         TO FILLER OF WS-ON-BUILT-R.
046100*----------------------------------------------------------------
046200* belt-and-suspenders check (CR-1602) - a freshly posted order
046300* must start PENDING, which must be cancellable and modifiable;
046400* the payment side effect itself is not applied here (SPEC)
046500*----------------------------------------------------------------
046600 330-CHECK-INITIAL-STATUS.
046700     MOVE 'CANC' TO WS-ST-FUNCTION-CODE
046800     MOVE 'PENDING' TO WS-ST-ORDER-STATUS
046900     CALL 'STATCHK' USING WS-ST-PARMS
047000     IF NOT WS-ST-TRUE
047100         DISPLAY 'STATCHK CONTRACT FAILURE - PENDING NOT '
047200                 'CANCELLABLE, NOTIFY DATA PROCESSING'
047300     END-IF
047400     MOVE 'MODF' TO WS-ST-FUNCTION-CODE
047500     CALL 'STATCHK' USING WS-ST-PARMS
047600     IF NOT WS-ST-TRUE
047700         DISPLAY 'STATCHK CONTRACT FAILURE - PENDING NOT '
047800                 'MODIFIABLE, NOTIFY DATA PROCESSING'
047900     END-IF.
048000*----------------------------------------------------------------
048100 350-WRITE-ORDER-ITEM.
048200     SET WS-PTX TO WS-OL-PROD-TBL-IDX (WS-OLX)
048300     MOVE WS-ON-BUILT              TO OI-ORDER-NUMBER
048400     MOVE WS-OL-PROD-ID (WS-OLX)   TO OI-PROD-ID
048500     MOVE WS-PT-PROD-NAME (WS-PTX) TO OI-PROD-NAME
048600     MOVE WS-OL-QTY (WS-OLX)       TO OI-QTY
048700     MOVE WS-OL-UNIT-PRICE (WS-OLX) TO OI-UNIT-PRICE
048800     MOVE +0                       TO OI-DISCOUNT
048900     MOVE +0                       TO OI-TAX
049000     MOVE WS-OL-LINE-TOTAL (WS-OLX) TO OI-TOTAL-PRICE
049100     WRITE ORDER-ITEM-RECORD
049200     ADD WS-OL-QTY (WS-OLX) TO WS-CT-GRAND-ITEMS-SOLD.
049300*----------------------------------------------------------------
049400* removeStock/addStock posting - stockQuantity -= qty,
049500* salesCount += qty, via STOCKCHK
049600*----------------------------------------------------------------
049700 400-POST-STOCK.
049800     SET WS-PTX TO WS-OL-PROD-TBL-IDX (WS-OLX)
049900     MOVE 'RMOV'             TO WS-SC-FUNCTION-CODE
050000     MOVE WS-OL-QTY (WS-OLX) TO WS-SC-QTY
050100     CALL 'STOCKCHK' USING WS-SC-PARMS, WS-PT-ENTRY (WS-PTX)
050200     SET WS-PT-CHANGED (WS-PTX) TO TRUE.
050300*----------------------------------------------------------------
050400 700-READ-CART-FILE.
050500     READ CART-ITEM-FILE
050600         AT END
050700             MOVE 'Y' TO WS-CART-FILE-EOF
050800     END-READ
050900     IF NOT CART-FILE-AT-EOF
051000         MOVE CART-USER-ID    TO WS-LA-USER-ID
051100         MOVE CART-PROD-ID    TO WS-LA-PROD-ID
051200         MOVE CART-QTY        TO WS-LA-QTY
051300         MOVE CART-UNIT-PRICE TO WS-LA-UNIT-PRICE
051400     END-IF.
051500*----------------------------------------------------------------
051600 800-END-OF-RUN.
051700     MOVE WS-CT-ORDERS-POSTED    TO WS-SL-ORDERS-POSTED
051800     MOVE WS-CT-GRAND-TOTAL-AMT  TO WS-SL-GRAND-TOTAL
051900     MOVE WS-CT-GRAND-ITEMS-SOLD TO WS-SL-ITEMS-SOLD
052000     DISPLAY WS-SUMMARY-LINE
052100     DISPLAY WS-SUMMARY-AMOUNT-LINE
052200     DISPLAY WS-SUMMARY-ITEMS-LINE
052300     DISPLAY 'ORDERS REJECTED. . .' WS-CT-ORDERS-REJECTED.
052400*----------------------------------------------------------------
052500 900-LOAD-PRODUCT-TABLE.
052600     OPEN INPUT PRODUCT-MASTER-FILE
052700     IF WS-PRODMSTR-STATUS NOT = '00'
052800         DISPLAY 'UNABLE TO OPEN PRODUCT-MASTER, STATUS '
052900                 WS-PRODMSTR-STATUS
053000         GOBACK
053100     END-IF
053200     MOVE 'N' TO WS-PROD-FILE-EOF
053300     PERFORM 905-LOAD-ONE-PRODUCT
053400         UNTIL PROD-FILE-AT-EOF
053500     CLOSE PRODUCT-MASTER-FILE.
053600*----------------------------------------------------------------
053700 905-LOAD-ONE-PRODUCT.
053800     READ PRODUCT-MASTER-FILE
053900         AT END
054000             MOVE 'Y' TO WS-PROD-FILE-EOF
054100     END-READ
054200     IF NOT PROD-FILE-AT-EOF
054300         ADD +1 TO WS-PROD-TBL-COUNT
054400         SET WS-PTX TO WS-PROD-TBL-COUNT
054500         MOVE PROD-ID             TO WS-PT-PROD-ID (WS-PTX)
054600         MOVE PROD-SKU            TO WS-PT-PROD-SKU (WS-PTX)
054700         MOVE PROD-NAME           TO WS-PT-PROD-NAME (WS-PTX)
054800         MOVE PROD-PRICE          TO WS-PT-PROD-PRICE (WS-PTX)
054900         MOVE PROD-SALE-PRICE     TO WS-PT-SALE-PRICE (WS-PTX)
055000         MOVE PROD-COST           TO WS-PT-PROD-COST (WS-PTX)
055100         MOVE PROD-STOCK-QTY      TO WS-PT-STOCK-QTY (WS-PTX)
055200         MOVE PROD-LOW-STOCK-THRESH
055300                                  TO WS-PT-LOW-STOCK (WS-PTX)
055400         MOVE PROD-SALES-COUNT    TO WS-PT-SALES-COUNT (WS-PTX)
055410         MOVE PROD-EXTENDED-DATA  TO WS-PT-EXTENDED-DATA (WS-PTX)
055500         MOVE 'N'                 TO WS-PT-CHANGED-SW (WS-PTX)
055600     END-IF.
055700*----------------------------------------------------------------
055800 910-OPEN-CART-AND-OUTPUT-FILES.
055900     OPEN INPUT  CART-ITEM-FILE
056000     OPEN OUTPUT ORDER-OUT-FILE
056100     OPEN OUTPUT ORDER-ITEM-OUT-FILE.
056200*----------------------------------------------------------------
056300 920-CLOSE-CART-AND-OUTPUT-FILES.
056400     CLOSE CART-ITEM-FILE
056500     CLOSE ORDER-OUT-FILE
056600     CLOSE ORDER-ITEM-OUT-FILE.
056700*----------------------------------------------------------------
056800* whole product master is rewritten from the table - a line
056900* sequential file has no individual REWRITE, so the shop's
057000* standard is to replace the file top to bottom (CR-1822)
057100*----------------------------------------------------------------
057200 930-REWRITE-PRODUCT-FILE.
057210     MOVE +0 TO WS-SCRATCH-COUNT
057300     OPEN OUTPUT PRODUCT-MASTER-FILE
057400     PERFORM 935-REWRITE-ONE-PRODUCT
057500         VARYING WS-PTX FROM 1 BY 1
057600         UNTIL WS-PTX > WS-PROD-TBL-COUNT
057700     CLOSE PRODUCT-MASTER-FILE
057710     DISPLAY 'PRODUCT-MASTER REWRITTEN, RECORDS: ' WS-SCRATCH-COUNT.
057800*----------------------------------------------------------------
057900 935-REWRITE-ONE-PRODUCT.
057910     ADD +1 TO WS-SCRATCH-COUNT
058000     MOVE WS-PT-PROD-ID (WS-PTX)   TO PROD-ID
058100     MOVE WS-PT-PROD-SKU (WS-PTX)  TO PROD-SKU
058200     MOVE WS-PT-PROD-NAME (WS-PTX) TO PROD-NAME
058300     MOVE WS-PT-PROD-PRICE (WS-PTX) TO PROD-PRICE
058400     MOVE WS-PT-SALE-PRICE (WS-PTX) TO PROD-SALE-PRICE
058500     MOVE WS-PT-PROD-COST (WS-PTX) TO PROD-COST
058600     MOVE WS-PT-STOCK-QTY (WS-PTX) TO PROD-STOCK-QTY
058700     MOVE WS-PT-LOW-STOCK (WS-PTX) TO PROD-LOW-STOCK-THRESH
058800     MOVE WS-PT-SALES-COUNT (WS-PTX) TO PROD-SALES-COUNT
058850     MOVE WS-PT-EXTENDED-DATA (WS-PTX) TO PROD-EXTENDED-DATA
058900     WRITE PRODUCT-RECORD.
