000100****************************************************************
000200* PROGRAM:  STATCHK
000300*           Order Processing Batch Suite
000400*
000500* AUTHOR :  J. F. KOWALSKI
000600*           DATA PROCESSING
000700*
000800* INSTALLATION.      MERIDIAN MAIL ORDER - DATA CENTER
000900* DATE-WRITTEN.      FEBRUARY 1995
001000* DATE-COMPILED.
001100* SECURITY.          MERIDIAN INTERNAL USE ONLY
001200*
001300* SUBROUTINE TO CHECK ORDER/PAYMENT STATUS LIFECYCLE RULES -
001400* CANCELLABLE, FINAL AND MODIFIABLE ORDER STATUS PREDICATES,
001500* AND THE PAYMENT-COMPLETED SIDE EFFECT THAT ADVANCES A
001600* PENDING ORDER TO CONFIRMED.  PURE CALCULATION - NO FILE
001700* I/O.  THE NIGHTLY ORDPOST1 RUN CALLS THIS DEFENSIVELY WHEN
001800* IT WRITES A FRESH PENDING ORDER HEADER; THE ON-LINE ORDER
001900* STATUS MAINTENANCE TRANSACTION (OUT OF SCOPE FOR THIS
002000* BATCH SUITE) IS THE ONE THAT EXERCISES THE PAYMENT SIDE
002100* EFFECT ENTRY POINT DAY TO DAY.
002200*   - CALLED BY PROGRAM ORDPOST1
002300*
002400****************************************************************
002500* Linkage:
002600*      parameters:
002700*        1: ST-PARMS   (function code in, status in/out)
002800****************************************************************
002900* CHANGE ACTIVITY :
003000*
003100*   DATE     AUTHOR   TICKET     DESCRIPTION
003200*   -------- -------- ---------- ------------------------------
003300*   95/02/08 JFK      CR-0804    ORIGINAL PROGRAM - CANCELLABLE,
003400*                                FINAL AND MODIFIABLE STATUS
003500*                                PREDICATES, PULLED OUT OF THE
003600*                                ORDER MAINTENANCE SCREEN SO
003700*                                THE BATCH SIDE COULD SHARE THEM
003800*   97/08/19 DWS      CR-1050    ADDED THE PAYMENT-COMPLETED
003900*                                SIDE EFFECT (PENDING ORDER ->
004000*                                CONFIRMED) FOR THE LOCK-BOX
004100*                                PAYMENT POSTING JOB
004200*   98/11/30 RTM      CR-1191    Y2K REVIEW - NO DATE FIELDS IN
004300*                                THIS SUBROUTINE, NO CHANGE
004400*   04/09/30 LNP      CR-1602    ORDPOST1 NOW CALLS CANCELLABLE
004500*                                AND MODIFIABLE DEFENSIVELY AT
004600*                                ORDER-POST TIME - AUDIT FINDING,
004700*                                WANTED PROOF A FRESH ORDER IS
004800*                                ALWAYS IN A SANE STARTING STATE
004810*   11/05/23 DWS      CR-1938    DROPPED THE LK- OFF THE LINKAGE
004820*                                NAMES (LK-ST-PARMS, LK-ST-
004830*                                ORDER-STATUS, ETC) - NO OTHER
004840*                                SUBROUTINE IN THE SHOP DOES THAT
004900****************************************************************
005000 IDENTIFICATION DIVISION.
005100 PROGRAM-ID.    STATCHK.
005200 AUTHOR.        J. F. KOWALSKI.
005300 INSTALLATION.  MERIDIAN MAIL ORDER - DATA CENTER.
005400 DATE-WRITTEN.  FEBRUARY 1995.
005500 DATE-COMPILED.
005600 SECURITY.      MERIDIAN INTERNAL USE ONLY.
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100 DATA DIVISION.
006200 WORKING-STORAGE SECTION.
006300 01  WS-HEADER.
006400     05  WS-EYECATCHER           PIC X(16)
006500                                  VALUE 'STATCHK-------WS'.
006600     05  WS-CALL-COUNT           PIC S9(7)  COMP   VALUE +0.
006700     05  FILLER                  PIC X(08)  VALUE SPACES.
006750 77  WS-LAST-FUNCTION-CODE       PIC X(4)   VALUE SPACES.
006800*----------------------------------------------------------------
006900* the status code tables - one subscript walks all three, so a
007000* status that is in none of the tables falls out not-found
007100*----------------------------------------------------------------
007200 01  WS-CANCELLABLE-TABLE.
007300     05  WS-CANCELLABLE-ENTRY    PIC X(12)
007400                                  OCCURS 3 TIMES
007500                                  INDEXED BY WS-CX.
007600 01  WS-CANCELLABLE-VALUES REDEFINES WS-CANCELLABLE-TABLE.
007700     05  FILLER                  PIC X(12) VALUE 'PENDING'.
007800     05  FILLER                  PIC X(12) VALUE 'CONFIRMED'.
007900     05  FILLER                  PIC X(12) VALUE 'PROCESSING'.
008000 01  WS-FINAL-TABLE.
008100     05  WS-FINAL-ENTRY          PIC X(12)
008200                                  OCCURS 3 TIMES
008300                                  INDEXED BY WS-FX.
008400 01  WS-FINAL-VALUES REDEFINES WS-FINAL-TABLE.
008500     05  FILLER                  PIC X(12) VALUE 'DELIVERED'.
008600     05  FILLER                  PIC X(12) VALUE 'CANCELLED'.
008700     05  FILLER                  PIC X(12) VALUE 'REFUNDED'.
008800 01  WS-MODIFIABLE-TABLE.
008900     05  WS-MODIFIABLE-ENTRY     PIC X(12)
009000                                  OCCURS 1 TIMES
009100                                  INDEXED BY WS-MX.
009200 01  WS-MODIFIABLE-VALUES REDEFINES WS-MODIFIABLE-TABLE.
009300     05  FILLER                  PIC X(12) VALUE 'PENDING'.
009400 01  WS-PAYMENT-FINAL-TABLE.
009500     05  WS-PMT-FINAL-ENTRY      PIC X(12)
009600                                  OCCURS 4 TIMES
009700                                  INDEXED BY WS-PX.
009800 01  WS-PAYMENT-FINAL-VALUES REDEFINES WS-PAYMENT-FINAL-TABLE.
009900     05  FILLER                  PIC X(12) VALUE 'COMPLETED'.
010000     05  FILLER                  PIC X(12) VALUE 'FAILED'.
010100     05  FILLER                  PIC X(12) VALUE 'CANCELLED'.
010200     05  FILLER                  PIC X(12) VALUE 'REFUNDED'.
010300*----------------------------------------------------------------
010400*    L I N K A G E   S E C T I O N
010500*----------------------------------------------------------------
010600 LINKAGE SECTION.
010700 01  ST-PARMS.
010800     05  ST-FUNCTION-CODE     PIC X(4).
010900*        CANC = is ST-ORDER-STATUS cancellable
011000*        FINL = is ST-ORDER-STATUS final
011100*        MODF = is ST-ORDER-STATUS modifiable
011200*        PMFN = is ST-PAYMENT-STATUS a final payment status
011300*        PMOK = is ST-PAYMENT-STATUS "successful" (COMPLETED)
011400*        SIDE = apply payment side effect - if ST-PAYMENT-
011500*               STATUS is COMPLETED and ST-ORDER-STATUS is
011600*               PENDING, advances ST-ORDER-STATUS to
011700*               CONFIRMED; otherwise leaves it unchanged
011800     05  ST-ORDER-STATUS      PIC X(12).
011900     05  ST-PAYMENT-STATUS    PIC X(12).
012000     05  ST-FLAG-RESULT       PIC X.
012100         88  ST-TRUE                VALUE 'Y'.
012200         88  ST-FALSE                VALUE 'N'.
012300*----------------------------------------------------------------
012400*    P R O C E D U R E S
012500*----------------------------------------------------------------
012600 PROCEDURE DIVISION USING ST-PARMS.
012700 000-MAIN.
012800     ADD +1 TO WS-CALL-COUNT
012810     MOVE ST-FUNCTION-CODE TO WS-LAST-FUNCTION-CODE
012900     EVALUATE ST-FUNCTION-CODE
013000         WHEN 'CANC'
013100             PERFORM 200-CHECK-CANCELLABLE THRU 200-EXIT
013200         WHEN 'FINL'
013300             PERFORM 300-CHECK-FINAL THRU 300-EXIT
013400         WHEN 'MODF'
013500             PERFORM 400-CHECK-MODIFIABLE THRU 400-EXIT
013600         WHEN 'PMFN'
013700             PERFORM 600-CHECK-PAYMENT-FINAL THRU 600-EXIT
013800         WHEN 'PMOK'
013900             PERFORM 650-CHECK-PAYMENT-SUCCESSFUL THRU 650-EXIT
014000         WHEN 'SIDE'
014100             PERFORM 500-APPLY-PAYMENT-SIDE-EFFECT THRU 500-EXIT
014200         WHEN OTHER
014300             SET ST-FALSE TO TRUE
014400     END-EVALUATE
014500     GOBACK.
014600*----------------------------------------------------------------
014700* cancellable: PENDING, CONFIRMED or PROCESSING only
014800*----------------------------------------------------------------
014900 200-CHECK-CANCELLABLE.
015000     SET ST-FALSE TO TRUE
015100     SET WS-CX TO 1
015200     SEARCH WS-CANCELLABLE-ENTRY
015300         WHEN WS-CANCELLABLE-ENTRY (WS-CX) = ST-ORDER-STATUS
015400             SET ST-TRUE TO TRUE
015410     END-SEARCH.
015420 200-EXIT.
015430     EXIT.
015600*----------------------------------------------------------------
015700* final: DELIVERED, CANCELLED or REFUNDED
015800*----------------------------------------------------------------
015900 300-CHECK-FINAL.
016000     SET ST-FALSE TO TRUE
016100     SET WS-FX TO 1
016200     SEARCH WS-FINAL-ENTRY
016300         WHEN WS-FINAL-ENTRY (WS-FX) = ST-ORDER-STATUS
016400             SET ST-TRUE TO TRUE
016410     END-SEARCH.
016420 300-EXIT.
016430     EXIT.
016600*----------------------------------------------------------------
016700* modifiable: PENDING only
016800*----------------------------------------------------------------
016900 400-CHECK-MODIFIABLE.
017000     SET ST-FALSE TO TRUE
017100     SET WS-MX TO 1
017200     SEARCH WS-MODIFIABLE-ENTRY
017300         WHEN WS-MODIFIABLE-ENTRY (WS-MX) = ST-ORDER-STATUS
017400             SET ST-TRUE TO TRUE
017410     END-SEARCH.
017420 400-EXIT.
017430     EXIT.
017600*----------------------------------------------------------------
017700* payment side effect: COMPLETED payment on a PENDING order
017800* auto-advances the order to CONFIRMED - applied during the
017900* on-line status-update transaction, not initial order posting
018000* (CR-1050).  FALLS OUT TO 500-EXIT THE FIRST TIME EITHER LEG
018010* OF THE TEST FAILS.
018100*----------------------------------------------------------------
018200 500-APPLY-PAYMENT-SIDE-EFFECT.
018300     IF ST-PAYMENT-STATUS NOT = 'COMPLETED'
018310         GO TO 500-EXIT
018320     END-IF
018330     IF ST-ORDER-STATUS NOT = 'PENDING'
018340         GO TO 500-EXIT
018350     END-IF
018400     MOVE 'CONFIRMED' TO ST-ORDER-STATUS.
018410 500-EXIT.
018420     EXIT.
018700*----------------------------------------------------------------
018800* payment final: COMPLETED, FAILED, CANCELLED or REFUNDED
018900*----------------------------------------------------------------
019000 600-CHECK-PAYMENT-FINAL.
019100     SET ST-FALSE TO TRUE
019200     SET WS-PX TO 1
019300     SEARCH WS-PMT-FINAL-ENTRY
019400         WHEN WS-PMT-FINAL-ENTRY (WS-PX) = ST-PAYMENT-STATUS
019500             SET ST-TRUE TO TRUE
019510     END-SEARCH.
019520 600-EXIT.
019530     EXIT.
019700*----------------------------------------------------------------
019800* payment successful: COMPLETED only
019900*----------------------------------------------------------------
020000 650-CHECK-PAYMENT-SUCCESSFUL.
020100     IF ST-PAYMENT-STATUS = 'COMPLETED'
020200         SET ST-TRUE TO TRUE
020300     ELSE
020400         SET ST-FALSE TO TRUE
020500     END-IF.
020510 650-EXIT.
020520     EXIT.
